000010******************************************************************
000020* TRANSFER-POST                                                  *
000030*                                                                *
000040* THIS PROGRAM RUNS THE DAILY (OR INTRADAY) FUNDS TRANSFER       *
000050* POSTING CYCLE AGAINST THE DEMAND ACCOUNT MASTER.  FOR EACH     *
000060* TRANSFER RECORD READ IT VALIDATES THE REQUEST, LOCATES THE     *
000070* FROM AND TO ACCOUNTS IN THE IN-MEMORY ACCOUNT TABLE, CHECKS    *
000080* ACCOUNT STATUS, AVAILABLE BALANCE AND CURRENCY AGREEMENT, AND  *
000090* POSTS THE DEBIT/CREDIT PAIR.  THE OUTCOME OF EACH TRANSFER IS  *
000100* WRITTEN TO THE TRANSFER RESULT FILE AND THE ACCOUNT MASTER IS  *
000110* REWRITTEN AT END OF RUN WITH THE UPDATED BALANCES.             *
000120*                                                                *
000130* USED FILES                                                     *
000140*    - ACCOUNT MASTER (IN) ..... ACCTMSTI                       *
000150*    - TRANSFER FILE (IN) ...... XFERIN                         *
000160*    - ACCOUNT MASTER (OUT) .... ACCTMSTO                       *
000170*    - TRANSFER RESULT (OUT) ... XFEROUT, CARRIES A TRAILER     *
000180*      SUMMARY RECORD AS THE LAST RECORD ON THE FILE             *
000190******************************************************************
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 TRANSFER-POST.
000230 AUTHOR.                     R. OKONKWO-BELL.
000240 INSTALLATION.               FIDELITY TRUST DATA CENTER.
000250 DATE-WRITTEN.               MARCH 14, 1989.
000260 DATE-COMPILED.
000270 SECURITY.                   UNCLASSIFIED - BANK OPERATIONS ONLY.
000280*
000290******************************************************************
000300*                     C H A N G E   L O G                        *
000310*-----------------------------------------------------------------
000320* DATE       BY   TICKET     DESCRIPTION
000330* ---------- ---- ---------- -----------------------------------
000340* 03/14/89   ROB  INITIAL    ORIGINAL PROGRAM WRITTEN FOR DAILY
000350*                            TRANSFER POSTING RUN, REPLACES THE
000360*                            MANUAL TELLER-SLIP BALANCING SHEET.
000370* 07/02/90   ROB  CR-0114    ADDED CURRENCY MISMATCH EDIT AFTER
000380*                            AUDIT FINDING ON FOREIGN CURRENCY
000390*                            ACCOUNTS.                            CR-0114 
000400* 11/19/91   DMK  CR-0198    CHANGED ACCOUNT LOOKUP FROM A SORTED
000410*                            MATCH PASS TO AN IN-MEMORY TABLE
000420*                            SEARCH, ACCOUNT MASTER HAD OUTGROWN
000430*                            THE OLD MERGE APPROACH.              CR-0198 
000440* 05/06/93   DMK  CR-0251    ADDED INSUFFICIENT FUNDS EDIT TIED
000450*                            TO NEW OVERDRAFT POLICY MEMO 93-07.  CR-0251 
000460* 02/28/95   PTS  CR-0309    ADDED SUSPENDED/CLOSED ACCOUNT STATUS
000470*                            EDIT PER COMPLIANCE REQUEST 95-114.  CR-0309 
000480* 09/12/96   PTS  CR-0355    TRANSFER-ID NOW GENERATED BY THIS
000490*                            PROGRAM WHEN NOT SUPPLIED ON INPUT,
000500*                            CALLS NEW SUBPROGRAM XFER-ID-GEN.    CR-0355 
000510* 01/08/98   LMH  CR-0402    ADDED DETERMINISTIC PROCESSING-ORDER
000520*                            STEP CARRIED OVER FROM ON-LINE DESIGN
000530*                            FOR PARITY WITH THE NIGHTLY BATCH.   CR-0402 
000540* 10/23/98   LMH  Y2K-0017   YEAR 2000 REMEDIATION - RUN DATE
000550*                            FIELD EXPANDED TO FOUR DIGIT CENTURY.
000560*                            NO 2-DIGIT YEAR MATH REMAINED IN
000570*                            THIS PROGRAM.                        Y2K-0017
000580* 04/02/99   LMH  Y2K-0044   Y2K FINAL SIGN-OFF TESTING COMPLETE,
000590*                            NO FURTHER CHANGES REQUIRED.         Y2K-0044
000600* 06/15/01   WJC  CR-0488    ADDED TRAILER SUMMARY RECORD TO THE
000610*                            RESULT FILE FOR DAILY POSTING
000620*                            RECONCILIATION.                      CR-0488 
000630* 03/09/04   WJC  CR-0531    WIDENED DESCRIPTION AND FAILURE
000640*                            REASON FIELDS TO MATCH REVISED
000650*                            LEDGER EXTRACT FORMAT.               CR-0531 
000660* 09/18/06   FXR  CR-0512    500-ADD-ACCOUNT-TABLE-ENTRY NOW STOPS
000670*                            THE RUN CLEANLY IF THE ACCOUNT MASTER
000680*                            HAS GROWN PAST WS-TABLE-MAX, RATHER
000690*                            THAN LETTING WS-TABLE-COUNT RUN PAST
000700*                            THE OCCURS LIMIT ON ACCT-TABLE-ENTRY.
000710*                            XFER-ID-GEN LINKAGE FIX IS COMPANION
000720*                            CHANGE UNDER THE SAME TICKET.        CR-0512 
000730*-----------------------------------------------------------------
000740******************************************************************
000750 ENVIRONMENT                 DIVISION.
000760*-----------------------------------------------------------------
000770 CONFIGURATION               SECTION.
000780 SOURCE-COMPUTER.            WHATEVER-PC.
000790 OBJECT-COMPUTER.            WHATEVER-PC.
000800 SPECIAL-NAMES.              C01 IS TOP-OF-FORM
000810                              UPSI-0 ON  STATUS IS RERUN-REQUESTED
000820                              UPSI-0 OFF STATUS IS NORMAL-RUN-SW.
000830*-----------------------------------------------------------------
000840 INPUT-OUTPUT                SECTION.
000850 FILE-CONTROL.
000860     SELECT  ACCOUNT-MASTER-IN
000870             ASSIGN TO ACCTMSTI
000880             ORGANIZATION IS LINE SEQUENTIAL
000890             FILE STATUS IS ACCTMSTI-STAT.
000900
000910     SELECT  TRANSFER-FILE-IN
000920             ASSIGN TO XFERIN
000930             ORGANIZATION IS LINE SEQUENTIAL
000940             FILE STATUS IS XFERIN-STAT.
000950
000960     SELECT  ACCOUNT-MASTER-OUT
000970             ASSIGN TO ACCTMSTO
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS IS ACCTMSTO-STAT.
001000
001010     SELECT  TRANSFER-RESULT-OUT
001020             ASSIGN TO XFEROUT
001030             ORGANIZATION IS LINE SEQUENTIAL
001040             FILE STATUS IS XFEROUT-STAT.
001050
001060******************************************************************
001070 DATA                        DIVISION.
001080*-----------------------------------------------------------------
001090 FILE                        SECTION.
001100*-----------------------------------------------------------------
001110* ACCOUNT MASTER, INBOUND SIDE OF THE REWRITE.  LAID OUT INTO
001120* THE IN-MEMORY TABLE AT 300-LOAD-ACCOUNT-TABLE BELOW.
001130*-----------------------------------------------------------------
001140 FD  ACCOUNT-MASTER-IN
001150     RECORD CONTAINS 250 CHARACTERS
001160     DATA RECORD IS ACCOUNT-MASTER-REC-IN.
001170 01  ACCOUNT-MASTER-REC-IN.
001180     05  ACCT-NUMBER-IN          PIC X(20).
001190     05  ACCT-USER-ID-IN         PIC X(100).
001200     05  ACCT-HOLDER-NAME-IN     PIC X(100).
001210     05  ACCT-HOLDER-NAME-IN-R REDEFINES ACCT-HOLDER-NAME-IN.
001220         10  ACCT-HOLDER-LAST-IN     PIC X(50).
001230         10  ACCT-HOLDER-FIRST-IN    PIC X(50).
001240*          SPLIT NAME NEVER WIRED UP TO THE STATEMENT PRINT JOB
001250*          THAT WAS SHELVED IN 1994 - LEFT FOR WHOEVER PICKS IT
001260*          BACK UP.                                               CR-0251 
001270     05  ACCT-BALANCE-IN         PIC S9(17)V99 COMP-3.
001280     05  ACCT-CURRENCY-IN        PIC X(03).
001290         88  ACCT-CURR-USD-IN            VALUE "USD".
001300         88  ACCT-CURR-EUR-IN            VALUE "EUR".
001310         88  ACCT-CURR-GBP-IN            VALUE "GBP".
001320         88  ACCT-CURR-JPY-IN            VALUE "JPY".
001330         88  ACCT-CURR-CAD-IN            VALUE "CAD".
001340         88  ACCT-CURR-AUD-IN            VALUE "AUD".
001350         88  ACCT-CURR-CHF-IN            VALUE "CHF".
001360         88  ACCT-CURR-CNY-IN            VALUE "CNY".
001370         88  ACCT-CURR-INR-IN            VALUE "INR".
001380         88  ACCT-CURR-BRL-IN            VALUE "BRL".
001390     05  ACCT-STATUS-IN          PIC X(09).
001400         88  ACCT-ACTIVE-IN              VALUE "ACTIVE".
001410         88  ACCT-SUSPENDED-IN           VALUE "SUSPENDED".
001420         88  ACCT-CLOSED-IN              VALUE "CLOSED".
001430         88  ACCT-PENDING-IN             VALUE "PENDING".
001440     05  FILLER                  PIC X(08).
001450
001460*-----------------------------------------------------------------
001470* TRANSFER FILE - ONE TRANSFER REQUEST PER RECORD, PROCESSED IN
001480* FILE ORDER.
001490*-----------------------------------------------------------------
001500 FD  TRANSFER-FILE-IN
001510     RECORD CONTAINS 1600 CHARACTERS
001520     DATA RECORD IS TRANSFER-REC-IN.
001530 01  TRANSFER-REC-IN.
001540     05  XFER-ID-IN              PIC X(36).
001550     05  XFER-FROM-ACCT-IN       PIC X(20).
001560     05  XFER-TO-ACCT-IN         PIC X(20).
001570     05  XFER-AMOUNT-IN          PIC S9(17)V99 COMP-3.
001580     05  XFER-CURRENCY-IN        PIC X(03).
001590     05  XFER-STATUS-IN          PIC X(10).
001600         88  XFER-PENDING-IN             VALUE "PENDING".
001610         88  XFER-PROCESSING-IN          VALUE "PROCESSING".
001620         88  XFER-COMPLETED-IN           VALUE "COMPLETED".
001630         88  XFER-FAILED-IN              VALUE "FAILED".
001640         88  XFER-CANCELLED-IN           VALUE "CANCELLED".
001650         88  XFER-REVERSED-IN            VALUE "REVERSED".
001660     05  XFER-DESCRIPTION-IN     PIC X(500).
001670     05  XFER-FAILURE-REASON-IN  PIC X(1000).
001680     05  FILLER                  PIC X(01).
001690
001700*-----------------------------------------------------------------
001710* ACCOUNT MASTER, OUTBOUND SIDE - REWRITTEN FROM THE ACCOUNT
001720* TABLE AT END OF RUN, SAME LAYOUT AS THE INBOUND SIDE.
001730*-----------------------------------------------------------------
001740 FD  ACCOUNT-MASTER-OUT
001750     RECORD CONTAINS 250 CHARACTERS
001760     DATA RECORD IS ACCOUNT-MASTER-REC-OUT.
001770 01  ACCOUNT-MASTER-REC-OUT.
001780     05  ACCT-NUMBER-OUT         PIC X(20).
001790     05  ACCT-USER-ID-OUT        PIC X(100).
001800     05  ACCT-HOLDER-NAME-OUT    PIC X(100).
001810     05  ACCT-BALANCE-OUT        PIC S9(17)V99 COMP-3.
001820     05  ACCT-CURRENCY-OUT       PIC X(03).
001830     05  ACCT-STATUS-OUT         PIC X(09).
001840     05  FILLER                  PIC X(08).
001850
001860*-----------------------------------------------------------------
001870* TRANSFER RESULT - CARRIES THE PER-TRANSFER OUTCOME PLUS, AS
001880* THE LAST RECORD ON THE FILE, THE RUN TOTALS TRAILER.
001890*-----------------------------------------------------------------
001900 FD  TRANSFER-RESULT-OUT
001910     DATA RECORDS ARE TRANSFER-RESULT-REC, XFER-SUMMARY-REC.
001920 01  TRANSFER-RESULT-REC.
001930     05  RES-XFER-ID             PIC X(36).
001940     05  RES-FROM-ACCT           PIC X(20).
001950     05  RES-TO-ACCT             PIC X(20).
001960     05  RES-AMOUNT              PIC S9(17)V99 COMP-3.
001970     05  RES-CURRENCY            PIC X(03).
001980     05  RES-STATUS              PIC X(10).
001990         88  RES-STATUS-COMPLETED        VALUE "COMPLETED".
002000         88  RES-STATUS-FAILED           VALUE "FAILED".
002010     05  RES-FAILURE-REASON      PIC X(1000).
002020     05  FILLER                  PIC X(01).
002030 01  XFER-SUMMARY-REC.
002040     05  SUM-LITERAL             PIC X(20) VALUE "** RUN TOTALS **".
002050     05  SUM-READ-COUNT          PIC 9(07).
002060     05  SUM-COMPLETED-COUNT     PIC 9(07).
002070     05  SUM-FAILED-COUNT        PIC 9(07).
002080     05  SUM-TOTAL-AMOUNT        PIC S9(17)V99 COMP-3.
002090     05  FILLER                  PIC X(1049).
002100
002110*-----------------------------------------------------------------
002120 WORKING-STORAGE             SECTION.
002130*-----------------------------------------------------------------
002140 77  WS-PGM-VERSION              PIC X(05)       VALUE "V4R03".
002150 77  WS-TABLE-MAX                PIC 9(04) COMP  VALUE 2000.
002160*-----------------------------------------------------------------
002170 01  FILE-STATUS-AREA.
002180     05  ACCTMSTI-STAT           PIC X(02).
002190     05  XFERIN-STAT             PIC X(02).
002200     05  ACCTMSTO-STAT           PIC X(02).
002210     05  XFEROUT-STAT            PIC X(02).
002220     05  FILLER                  PIC X(10).
002230
002240 01  SWITCHES-AND-COUNTERS.
002250     05  XFER-EOF-SW             PIC X(01)       VALUE "N".
002260         88  XFER-EOF                            VALUE "Y".
002270     05  ACCTMST-EOF-SW          PIC X(01)       VALUE "N".
002280         88  ACCTMST-EOF                         VALUE "Y".
002290     05  XFER-VALID-SW           PIC X(01)       VALUE "Y".
002300         88  XFER-REQUEST-VALID                  VALUE "Y".
002310     05  FROM-ACCT-FOUND-SW      PIC X(01)       VALUE "N".
002320         88  FROM-ACCT-FOUND                     VALUE "Y".
002330     05  TO-ACCT-FOUND-SW        PIC X(01)       VALUE "N".
002340         88  TO-ACCT-FOUND                       VALUE "Y".
002350     05  WS-READ-COUNT           PIC 9(07) COMP  VALUE ZERO.
002360     05  WS-COMPLETED-COUNT      PIC 9(07) COMP  VALUE ZERO.
002370     05  WS-FAILED-COUNT         PIC 9(07) COMP  VALUE ZERO.
002380     05  WS-TABLE-COUNT          PIC 9(04) COMP  VALUE ZERO.
002390     05  WS-XFER-SEQ-NO          PIC 9(07) COMP  VALUE ZERO.
002400     05  FILLER                  PIC X(10).
002410
002420 01  ACCOUNT-TABLE-AREA.
002430     05  ACCT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
002440             DEPENDING ON WS-TABLE-COUNT
002450             ASCENDING KEY IS TE-ACCT-NUMBER
002460             INDEXED BY TE-LOAD-IDX TE-FROM-IDX TE-TO-IDX.
002470         10  TE-ACCT-NUMBER          PIC X(20).
002480         10  TE-USER-ID              PIC X(100).
002490         10  TE-HOLDER-NAME          PIC X(100).
002500         10  TE-BALANCE              PIC S9(17)V99 COMP-3.
002510         10  TE-CURRENCY             PIC X(03).
002520         10  TE-STATUS               PIC X(09).
002530             88  TE-ACTIVE                       VALUE "ACTIVE".
002540
002550 01  WS-RUN-DATE-FIELDS.
002560     05  WS-RUN-DATE             PIC 9(08).
002570     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002580         10  WS-RUN-CCYY             PIC 9(04).
002590         10  WS-RUN-MM               PIC 9(02).
002600         10  WS-RUN-DD               PIC 9(02).
002610     05  FILLER                  PIC X(05).
002620
002630 01  WS-XFER-ID-WORK-AREA.
002640     05  WS-XFER-ID-BUILD        PIC X(36).
002650     05  WS-XFER-ID-BUILD-R REDEFINES WS-XFER-ID-BUILD.
002660         10  WS-XFER-ID-PREFIX       PIC X(04).
002670         10  WS-XFER-ID-HEX          PIC X(16).
002680         10  FILLER                  PIC X(16).
002690     05  FILLER                  PIC X(04).
002700
002710 01  WS-VALIDATION-LIMITS.
002720     05  WS-MAX-TRANSFER-AMT     PIC S9(17)V99 COMP-3
002730                                                 VALUE 1000000.00.
002740     05  WS-MIN-TRANSFER-AMT     PIC S9(17)V99 COMP-3
002750                                                 VALUE 0.01.
002760     05  FILLER                  PIC X(05).
002770
002780 01  WS-LOCK-ORDER-AREA.
002790     05  WS-FIRST-ACCT-NO        PIC X(20).
002800     05  WS-SECOND-ACCT-NO       PIC X(20).
002810     05  FILLER                  PIC X(05).
002820
002830 01  WS-MESSAGE-AREAS.
002840     05  WS-FAILURE-TEXT         PIC X(60).
002850     05  FILLER                  PIC X(10).
002860
002870 01  WS-REPORT-TOTALS.
002880     05  WS-TOTAL-AMOUNT-POSTED  PIC S9(17)V99 COMP-3 VALUE ZERO.
002890     05  FILLER                  PIC X(10).
002900
002910******************************************************************
002920 PROCEDURE                   DIVISION.
002930*-----------------------------------------------------------------
002940* MAIN PROCEDURE
002950*-----------------------------------------------------------------
002960 100-TRANSFER-POST.
002970     PERFORM 200-INITIATE-TRANSFER-POST.
002980     PERFORM 200-PROCESS-TRANSFER-RECORDS
002990                             UNTIL XFER-EOF.
003000     PERFORM 200-TERMINATE-TRANSFER-POST.
003010
003020     STOP RUN.
003030
003040******************************************************************
003050* OPEN THE ACCOUNT MASTER AND TRANSFER FILE, LOAD THE ACCOUNT
003060* MASTER INTO THE IN-MEMORY TABLE, OPEN THE RESULT FILE AND READ
003070* THE FIRST TRANSFER RECORD.
003080*-----------------------------------------------------------------
003090 200-INITIATE-TRANSFER-POST.
003100     PERFORM 300-OPEN-INPUT-FILES.
003110     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003120     PERFORM 300-LOAD-ACCOUNT-TABLE.
003130     PERFORM 300-OPEN-RESULT-FILE.
003140     PERFORM 300-READ-TRANSFER-FILE.
003150
003160*-----------------------------------------------------------------
003170* FOR EACH TRANSFER RECORD: VALIDATE, LOOK UP BOTH ACCOUNTS, RE-
003180* CHECK STATUS/FUNDS/CURRENCY, POST THE DEBIT AND CREDIT, AND
003190* WRITE THE RESULT RECORD.  SEE CR-0355 FOR THE XFER-ID-GEN CALL
003200* AND CR-0402 FOR THE PROCESSING-ORDER STEP.
003210*-----------------------------------------------------------------
003220 200-PROCESS-TRANSFER-RECORDS.
003230     ADD 1 TO WS-READ-COUNT.
003240     ADD 1 TO WS-XFER-SEQ-NO.
003250     PERFORM 300-BUILD-RESULT-SKELETON.
003260     PERFORM 300-VALIDATE-TRANSFER-REQUEST
003270             THRU 300-VALIDATE-TRANSFER-REQUEST-EXIT.
003280     IF  XFER-REQUEST-VALID
003290         PERFORM 300-PROCESS-VALID-TRANSFER
003300     ELSE
003310         PERFORM 400-POST-FAILED-RESULT
003320     END-IF.
003330     PERFORM 300-WRITE-TRANSFER-RESULT.
003340     PERFORM 300-READ-TRANSFER-FILE.
003350
003360*-----------------------------------------------------------------
003370* WRITE THE SUMMARY TRAILER, REWRITE THE ACCOUNT MASTER, CLOSE
003380* ALL FILES AND DISPLAY THE END-OF-JOB MESSAGE.
003390*-----------------------------------------------------------------
003400 200-TERMINATE-TRANSFER-POST.
003410     PERFORM 300-WRITE-SUMMARY-REPORT.
003420     PERFORM 300-REWRITE-ACCOUNT-MASTER.
003430     PERFORM 300-CLOSE-ALL-FILES.
003440     PERFORM 300-OTHER-EOF-JOB.
003450
003460******************************************************************
003470 300-OPEN-INPUT-FILES.
003480     OPEN    INPUT   ACCOUNT-MASTER-IN
003490             INPUT   TRANSFER-FILE-IN.
003500
003510*-----------------------------------------------------------------
003520 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003530     INITIALIZE SWITCHES-AND-COUNTERS.
003540     MOVE ZERO               TO WS-TOTAL-AMOUNT-POSTED.
003550     ACCEPT WS-RUN-DATE      FROM DATE YYYYMMDD.
003560
003570*-----------------------------------------------------------------
003580* LOAD THE ACCOUNT MASTER INTO THE TABLE, ONE ENTRY PER ACCOUNT.
003590* THE MASTER FILE MUST ALREADY BE IN ASCENDING ACCOUNT-NUMBER
003600* SEQUENCE FOR SEARCH ALL TO WORK - SEE CR-0198.                  CR-0198 
003610*-----------------------------------------------------------------
003620 300-LOAD-ACCOUNT-TABLE.
003630     PERFORM 400-READ-ACCOUNT-MASTER-IN.
003640     PERFORM 400-BUILD-ACCOUNT-TABLE
003650             UNTIL ACCTMST-EOF.
003660     CLOSE   ACCOUNT-MASTER-IN.
003670
003680*-----------------------------------------------------------------
003690 300-OPEN-RESULT-FILE.
003700     OPEN    OUTPUT  TRANSFER-RESULT-OUT.
003710
003720*-----------------------------------------------------------------
003730 300-READ-TRANSFER-FILE.
003740     READ    TRANSFER-FILE-IN
003750             AT END      MOVE "Y" TO XFER-EOF-SW.
003760
003770*-----------------------------------------------------------------
003780* COPY THE INBOUND TRANSFER FIELDS INTO THE RESULT RECORD SO A
003790* FAILED EDIT STILL ECHOES THE REQUEST ON THE RESULT FILE.
003800*-----------------------------------------------------------------
003810 300-BUILD-RESULT-SKELETON.
003820     INITIALIZE              TRANSFER-RESULT-REC.
003830     MOVE "Y"             TO XFER-VALID-SW.
003840     MOVE SPACES          TO WS-FAILURE-TEXT.
003850     MOVE XFER-ID-IN      TO RES-XFER-ID.
003860     MOVE XFER-FROM-ACCT-IN TO RES-FROM-ACCT.
003870     MOVE XFER-TO-ACCT-IN TO RES-TO-ACCT.
003880     MOVE XFER-AMOUNT-IN  TO RES-AMOUNT.
003890     MOVE XFER-CURRENCY-IN TO RES-CURRENCY.
003900
003910*-----------------------------------------------------------------
003920* REQUEST-LEVEL EDITS - NO ACCOUNT HAS BEEN TOUCHED YET.  GO TO
003930* THE EXIT AS SOON AS ONE EDIT FAILS, SAME AS THE OLD RECEIPT
003940* EDIT CHAIN ON THE TELLER SYSTEM.
003950*-----------------------------------------------------------------
003960 300-VALIDATE-TRANSFER-REQUEST.
003970     IF  XFER-AMOUNT-IN > WS-MAX-TRANSFER-AMT
003980         MOVE "N" TO XFER-VALID-SW
003990         MOVE "TRANSFER AMOUNT EXCEEDS MAXIMUM LIMIT"
004000                          TO WS-FAILURE-TEXT
004010         GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
004020     END-IF.
004030     IF  XFER-AMOUNT-IN < WS-MIN-TRANSFER-AMT
004040         MOVE "N" TO XFER-VALID-SW
004050         MOVE "TRANSFER AMOUNT BELOW MINIMUM LIMIT"
004060                          TO WS-FAILURE-TEXT
004070         GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
004080     END-IF.
004090     IF  XFER-FROM-ACCT-IN = XFER-TO-ACCT-IN
004100         MOVE "N" TO XFER-VALID-SW
004110         MOVE "CANNOT TRANSFER TO THE SAME ACCOUNT"
004120                          TO WS-FAILURE-TEXT
004130     END-IF.
004140 300-VALIDATE-TRANSFER-REQUEST-EXIT.
004150     EXIT.
004160
004170*-----------------------------------------------------------------
004180* A REQUEST THAT PASSED THE EDITS STILL HAS TO BE LOOKED UP,
004190* RE-CHECKED AGAINST LIVE ACCOUNT DATA, AND POSTED.
004200*-----------------------------------------------------------------
004210 300-PROCESS-VALID-TRANSFER.
004220     PERFORM 400-GENERATE-XFER-ID-IF-NEEDED.
004230     PERFORM 400-LOOKUP-FROM-ACCOUNT.
004240     PERFORM 400-LOOKUP-TO-ACCOUNT.
004250     IF  FROM-ACCT-FOUND AND TO-ACCT-FOUND
004260         PERFORM 400-DETERMINE-PROCESSING-ORDER
004270         PERFORM 400-CHECK-ACCOUNT-STATUS
004280         IF  XFER-REQUEST-VALID
004290             PERFORM 400-CHECK-SUFFICIENT-FUNDS
004300         END-IF
004310         IF  XFER-REQUEST-VALID
004320             PERFORM 400-CHECK-CURRENCY-MATCH
004330         END-IF
004340         IF  XFER-REQUEST-VALID
004350             PERFORM 400-POST-DEBIT-CREDIT
004360         ELSE
004370             PERFORM 400-POST-FAILED-RESULT
004380         END-IF
004390     ELSE
004400         PERFORM 400-POST-FAILED-RESULT
004410     END-IF.
004420
004430*-----------------------------------------------------------------
004440 300-WRITE-TRANSFER-RESULT.
004450     WRITE   TRANSFER-RESULT-REC.
004460
004470*-----------------------------------------------------------------
004480* WRITE THE RUN TOTALS TRAILER - ADDED CR-0488, SEE CHANGE LOG.   CR-0488 
004490*-----------------------------------------------------------------
004500 300-WRITE-SUMMARY-REPORT.
004510     INITIALIZE               XFER-SUMMARY-REC.
004520     MOVE "** RUN TOTALS **" TO SUM-LITERAL.
004530     MOVE WS-READ-COUNT      TO SUM-READ-COUNT.
004540     MOVE WS-COMPLETED-COUNT TO SUM-COMPLETED-COUNT.
004550     MOVE WS-FAILED-COUNT    TO SUM-FAILED-COUNT.
004560     MOVE WS-TOTAL-AMOUNT-POSTED
004570                             TO SUM-TOTAL-AMOUNT.
004580     WRITE   XFER-SUMMARY-REC.
004590
004600*-----------------------------------------------------------------
004610 300-REWRITE-ACCOUNT-MASTER.
004620     OPEN    OUTPUT  ACCOUNT-MASTER-OUT.
004630     PERFORM 400-WRITE-ACCOUNT-TABLE-ENTRY
004640             VARYING TE-LOAD-IDX FROM 1 BY 1
004650             UNTIL   TE-LOAD-IDX > WS-TABLE-COUNT.
004660     CLOSE   ACCOUNT-MASTER-OUT.
004670
004680*-----------------------------------------------------------------
004690 300-CLOSE-ALL-FILES.
004700     CLOSE   TRANSFER-FILE-IN
004710             TRANSFER-RESULT-OUT.
004720
004730*-----------------------------------------------------------------
004740 300-OTHER-EOF-JOB.
004750     DISPLAY "TRANSFER-POST RUN COMPLETED!!!".
004760
004770******************************************************************
004780 400-READ-ACCOUNT-MASTER-IN.
004790     READ    ACCOUNT-MASTER-IN
004800             AT END      MOVE "Y" TO ACCTMST-EOF-SW.
004810
004820*-----------------------------------------------------------------
004830 400-BUILD-ACCOUNT-TABLE.
004840     PERFORM 500-ADD-ACCOUNT-TABLE-ENTRY.
004850     PERFORM 400-READ-ACCOUNT-MASTER-IN.
004860
004870*-----------------------------------------------------------------
004880* GENERATE A TRANSFER-ID WHEN THE INPUT DID NOT SUPPLY ONE.
004890* THE RUN DATE AND THE 1-UP READ SEQUENCE KEEP THE VALUE
004900* REPRODUCIBLE FROM RUN TO RUN - SEE XFER-ID-GEN.                 CR-0355 
004910*-----------------------------------------------------------------
004920 400-GENERATE-XFER-ID-IF-NEEDED.
004930     IF  XFER-ID-IN = SPACES
004940         CALL "XFER-ID-GEN" USING WS-RUN-DATE
004950                                   WS-XFER-SEQ-NO
004960                                   WS-XFER-ID-BUILD
004970         MOVE WS-XFER-ID-BUILD TO XFER-ID-IN
004980         MOVE WS-XFER-ID-BUILD TO RES-XFER-ID
004990     END-IF.
005000
005010*-----------------------------------------------------------------
005020 400-LOOKUP-FROM-ACCOUNT.
005030     MOVE "N" TO FROM-ACCT-FOUND-SW.
005040     SET  TE-FROM-IDX TO 1.
005050     SEARCH ALL ACCT-TABLE-ENTRY
005060         AT END
005070             MOVE "N" TO FROM-ACCT-FOUND-SW
005080             MOVE "FROM ACCOUNT NOT FOUND" TO WS-FAILURE-TEXT
005090             MOVE "N" TO XFER-VALID-SW
005100         WHEN TE-ACCT-NUMBER(TE-FROM-IDX) = XFER-FROM-ACCT-IN
005110             MOVE "Y" TO FROM-ACCT-FOUND-SW
005120     END-SEARCH.
005130
005140*-----------------------------------------------------------------
005150 400-LOOKUP-TO-ACCOUNT.
005160     MOVE "N" TO TO-ACCT-FOUND-SW.
005170     SET  TE-TO-IDX TO 1.
005180     SEARCH ALL ACCT-TABLE-ENTRY
005190         AT END
005200             MOVE "N" TO TO-ACCT-FOUND-SW
005210             MOVE "TO ACCOUNT NOT FOUND" TO WS-FAILURE-TEXT
005220             MOVE "N" TO XFER-VALID-SW
005230         WHEN TE-ACCT-NUMBER(TE-TO-IDX) = XFER-TO-ACCT-IN
005240             MOVE "Y" TO TO-ACCT-FOUND-SW
005250     END-SEARCH.
005260
005270*-----------------------------------------------------------------
005280* DETERMINE WHICH ACCOUNT WOULD BE LOCKED FIRST ON THE ON-LINE
005290* SYSTEM.  KEPT HERE FOR PARITY ONLY - A ONE-AT-A-TIME BATCH RUN
005300* HAS NO LOCKING TO ORDER.  DOES NOT CHANGE WHICH SIDE IS
005310* DEBITED OR CREDITED.                                            CR-0402 
005320*-----------------------------------------------------------------
005330 400-DETERMINE-PROCESSING-ORDER.
005340     IF  XFER-FROM-ACCT-IN NOT > XFER-TO-ACCT-IN
005350         MOVE XFER-FROM-ACCT-IN  TO WS-FIRST-ACCT-NO
005360         MOVE XFER-TO-ACCT-IN    TO WS-SECOND-ACCT-NO
005370     ELSE
005380         MOVE XFER-TO-ACCT-IN    TO WS-FIRST-ACCT-NO
005390         MOVE XFER-FROM-ACCT-IN  TO WS-SECOND-ACCT-NO
005400     END-IF.
005410
005420*-----------------------------------------------------------------
005430 400-CHECK-ACCOUNT-STATUS.
005440     IF  NOT TE-ACTIVE(TE-FROM-IDX)
005450         MOVE "N" TO XFER-VALID-SW
005460         MOVE "FROM ACCOUNT IS NOT ACTIVE" TO WS-FAILURE-TEXT
005470     END-IF.
005480     IF  XFER-REQUEST-VALID AND NOT TE-ACTIVE(TE-TO-IDX)
005490         MOVE "N" TO XFER-VALID-SW
005500         MOVE "TO ACCOUNT IS NOT ACTIVE" TO WS-FAILURE-TEXT
005510     END-IF.
005520
005530*-----------------------------------------------------------------
005540* ADDED CR-0251 - OVERDRAFT POLICY MEMO 93-07.                    CR-0251 
005550*-----------------------------------------------------------------
005560 400-CHECK-SUFFICIENT-FUNDS.
005570     IF  TE-BALANCE(TE-FROM-IDX) < XFER-AMOUNT-IN
005580         MOVE "N" TO XFER-VALID-SW
005590         STRING "INSUFFICIENT FUNDS IN ACCOUNT: "
005600                 XFER-FROM-ACCT-IN
005610                 DELIMITED BY SIZE INTO WS-FAILURE-TEXT
005620     END-IF.
005630
005640*-----------------------------------------------------------------
005650* ADDED CR-0114 - FOREIGN CURRENCY AUDIT FINDING.                 CR-0114 
005660*-----------------------------------------------------------------
005670 400-CHECK-CURRENCY-MATCH.
005680     IF  TE-CURRENCY(TE-FROM-IDX) NOT = TE-CURRENCY(TE-TO-IDX)
005690      OR TE-CURRENCY(TE-FROM-IDX) NOT = XFER-CURRENCY-IN
005700         MOVE "N" TO XFER-VALID-SW
005710         MOVE "CURRENCY MISMATCH BETWEEN ACCOUNTS"
005720                          TO WS-FAILURE-TEXT
005730     END-IF.
005740
005750*-----------------------------------------------------------------
005760* POST THE DEBIT AND THE CREDIT.  IF THE CREDIT SIDE CANNOT BE
005770* APPLIED - SHOULD NEVER HAPPEN ONCE 400-CHECK-SUFFICIENT-FUNDS
005780* HAS PASSED, BUT CHECKED ANYWAY - REVERSE THE DEBIT BEFORE
005790* REPORTING THE FAILURE.
005800*-----------------------------------------------------------------
005810 400-POST-DEBIT-CREDIT.
005820     SUBTRACT XFER-AMOUNT-IN FROM TE-BALANCE(TE-FROM-IDX).
005830     ADD      XFER-AMOUNT-IN TO   TE-BALANCE(TE-TO-IDX).
005840     IF  TE-BALANCE(TE-TO-IDX) < ZERO
005850         ADD      XFER-AMOUNT-IN TO   TE-BALANCE(TE-FROM-IDX)
005860         SUBTRACT XFER-AMOUNT-IN FROM TE-BALANCE(TE-TO-IDX)
005870         MOVE "N" TO XFER-VALID-SW
005880         MOVE "CREDIT POSTING FAILED, DEBIT REVERSED"
005890                          TO WS-FAILURE-TEXT
005900         PERFORM 400-POST-FAILED-RESULT
005910     ELSE
005920         PERFORM 400-POST-COMPLETED-RESULT
005930     END-IF.
005940
005950*-----------------------------------------------------------------
005960 400-POST-COMPLETED-RESULT.
005970     MOVE "COMPLETED"        TO RES-STATUS.
005980     MOVE SPACES             TO RES-FAILURE-REASON.
005990     ADD  1                  TO WS-COMPLETED-COUNT.
006000     ADD  XFER-AMOUNT-IN     TO WS-TOTAL-AMOUNT-POSTED.
006010
006020*-----------------------------------------------------------------
006030 400-POST-FAILED-RESULT.
006040     MOVE "FAILED"           TO RES-STATUS.
006050     MOVE WS-FAILURE-TEXT    TO RES-FAILURE-REASON.
006060     ADD  1                  TO WS-FAILED-COUNT.
006070
006080*-----------------------------------------------------------------
006090 400-WRITE-ACCOUNT-TABLE-ENTRY.
006100     MOVE TE-ACCT-NUMBER(TE-LOAD-IDX)   TO ACCT-NUMBER-OUT.
006110     MOVE TE-USER-ID(TE-LOAD-IDX)       TO ACCT-USER-ID-OUT.
006120     MOVE TE-HOLDER-NAME(TE-LOAD-IDX)   TO ACCT-HOLDER-NAME-OUT.
006130     MOVE TE-BALANCE(TE-LOAD-IDX)       TO ACCT-BALANCE-OUT.
006140     MOVE TE-CURRENCY(TE-LOAD-IDX)      TO ACCT-CURRENCY-OUT.
006150     MOVE TE-STATUS(TE-LOAD-IDX)        TO ACCT-STATUS-OUT.
006160     WRITE ACCOUNT-MASTER-REC-OUT.
006170
006180******************************************************************
006190* REFUSE TO GROW THE TABLE PAST WS-TABLE-MAX - ACCT-TABLE-ENTRY
006200* IS ONLY DEFINED UP TO THAT MANY OCCURRENCES.  STOP CLEAN RATHER
006210* THAN LET WS-TABLE-COUNT RUN PAST THE OCCURS LIMIT.              CR-0512 
006220*-----------------------------------------------------------------
006230 500-ADD-ACCOUNT-TABLE-ENTRY.
006240     IF  WS-TABLE-COUNT NOT < WS-TABLE-MAX
006250         DISPLAY "TRANSFER-POST - ACCOUNT MASTER EXCEEDS "
006260                 "MAXIMUM TABLE SIZE OF " WS-TABLE-MAX
006270         DISPLAY "TRANSFER-POST - RUN TERMINATED, ACCOUNT "
006280                 "TABLE NOT REWRITTEN"
006290         CLOSE   ACCOUNT-MASTER-IN
006300         STOP RUN
006310     END-IF.
006320     ADD  1 TO WS-TABLE-COUNT.
006330     SET  TE-LOAD-IDX TO WS-TABLE-COUNT.
006340     MOVE ACCT-NUMBER-IN      TO TE-ACCT-NUMBER(TE-LOAD-IDX).
006350     MOVE ACCT-USER-ID-IN     TO TE-USER-ID(TE-LOAD-IDX).
006360     MOVE ACCT-HOLDER-NAME-IN TO TE-HOLDER-NAME(TE-LOAD-IDX).
006370     MOVE ACCT-BALANCE-IN     TO TE-BALANCE(TE-LOAD-IDX).
006380     MOVE ACCT-CURRENCY-IN    TO TE-CURRENCY(TE-LOAD-IDX).
006390     MOVE ACCT-STATUS-IN      TO TE-STATUS(TE-LOAD-IDX).
