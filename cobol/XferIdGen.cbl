000010******************************************************************
000020* XFER-ID-GEN                                                    *
000030*                                                                *
000040* SUBPROGRAM CALLED FROM TRANSFER-POST TO MANUFACTURE A TRANSFER *
000050* IDENTIFIER WHEN THE INPUT TRANSFER RECORD ARRIVED WITHOUT ONE. *
000060* THE ON-LINE SYSTEM DRAWS A RANDOM VALUE FOR THIS; A BATCH JOB  *
000070* HAS TO PRODUCE THE SAME RESULT EVERY TIME IT IS RERUN AGAINST  *
000080* THE SAME INPUT, SO THE ID IS DERIVED FROM THE RUN DATE AND THE *
000090* TRANSFER'S READ-SEQUENCE NUMBER INSTEAD.                       *
000100******************************************************************
000110 IDENTIFICATION              DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.                 XFER-ID-GEN.
000140 AUTHOR.                     D. M. KASPRZAK.
000150 INSTALLATION.               FIDELITY TRUST DATA CENTER.
000160 DATE-WRITTEN.               SEPTEMBER 12, 1996.
000170 DATE-COMPILED.
000180 SECURITY.                   UNCLASSIFIED - BANK OPERATIONS ONLY.
000190*
000200******************************************************************
000210*                     C H A N G E   L O G                        *
000220*-----------------------------------------------------------------
000230* DATE       BY   TICKET     DESCRIPTION
000240* ---------- ---- ---------- -----------------------------------
000250* 09/12/96   DMK  CR-0355    ORIGINAL SUBPROGRAM, CALLED FROM
000260*                            TRANSFER-POST WHEN THE INPUT RECORD
000270*                            DOES NOT SUPPLY A TRANSFER-ID.
000280* 10/23/98   LMH  Y2K-0017   YEAR 2000 REMEDIATION - CONFIRMED
000290*                            LS-RUN-DATE IS RECEIVED AS A FULL
000300*                            FOUR DIGIT CENTURY, NO CHANGE TO
000310*                            THE HEX DERIVATION LOGIC NEEDED.     Y2K-0017
000320* 04/02/99   LMH  Y2K-0044   Y2K FINAL SIGN-OFF TESTING COMPLETE,
000330*                            NO FURTHER CHANGES REQUIRED.         Y2K-0044
000340* 06/15/01   WJC  CR-0488    COMMENTED THE WEIGHTING FORMULA
000350*                            BELOW AFTER A SUPPORT CALL ASKED
000360*                            WHY RERUNS PRODUCE IDENTICAL IDS.    CR-0488 
000370* 09/18/06   FXR  CR-0512    LS-SEQUENCE-NO CHANGED TO COMP TO
000380*                            MATCH THE BINARY COUNTER TRANSFER-
000390*                            POST NOW PASSES - CALLER WAS SENDING
000400*                            A 4-BYTE BINARY FIELD INTO A 7-BYTE
000410*                            ZONED PARAMETER, SCRAMBLING THE
000420*                            SEQUENCE DIGITS AND SPILLING PAST
000430*                            THE FIELD ON THE CALLING SIDE.       CR-0512 
000440*-----------------------------------------------------------------
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            WHATEVER-PC.
000500 OBJECT-COMPUTER.            WHATEVER-PC.
000510 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
000520
000530******************************************************************
000540 DATA                        DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE             SECTION.
000570*-----------------------------------------------------------------
000580* HEX-DIGIT LOOKUP TABLE - WS-HEX-CHAR(1) IS THE CHARACTER FOR
000590* REMAINDER 0, WS-HEX-CHAR(16) FOR REMAINDER 15.
000600*-----------------------------------------------------------------
000610 01  WS-HEX-DIGIT-LITERAL        PIC X(16)
000620                                  VALUE "0123456789ABCDEF".
000630 01  WS-HEX-TABLE REDEFINES WS-HEX-DIGIT-LITERAL.
000640     05  WS-HEX-CHAR             PIC X(01) OCCURS 16 TIMES.
000650
000660*-----------------------------------------------------------------
000670* THE 16 SOURCE DIGITS THAT FEED THE HEX DERIVATION - EIGHT FROM
000680* THE RUN DATE, SEVEN FROM THE READ-SEQUENCE NUMBER, ONE PAD
000690* DIGIT SO THE REDEFINITION COMES OUT EVEN AT 16 DIGITS.
000700*-----------------------------------------------------------------
000710 01  WS-SOURCE-DIGIT-AREA.
000720     05  WS-SOURCE-RUN-DATE      PIC 9(08).
000730     05  WS-SOURCE-SEQUENCE-NO   PIC 9(07).
000740     05  WS-SOURCE-PAD-DIGIT     PIC 9(01) VALUE ZERO.
000750 01  WS-SOURCE-REDEF REDEFINES WS-SOURCE-DIGIT-AREA.
000760     05  WS-SOURCE-DIGIT         PIC 9(01) OCCURS 16 TIMES.
000770
000780 01  WS-WORK-COUNTERS.
000790     05  WS-DIGIT-IDX            PIC 9(02) COMP.
000800     05  WS-WEIGHTED-VALUE       PIC 9(04) COMP.
000810     05  WS-QUOTIENT             PIC 9(04) COMP.
000820     05  WS-REMAINDER            PIC 9(02) COMP.
000830     05  WS-HEX-INDEX            PIC 9(02) COMP.
000840     05  FILLER                  PIC X(05).
000850
000860 01  WS-ID-BUILD-AREA.
000870     05  WS-ID-PREFIX            PIC X(04) VALUE "TXN-".
000880     05  WS-ID-HEX               PIC X(16).
000890     05  WS-ID-HEX-R REDEFINES WS-ID-HEX.
000900         10  WS-ID-HEX-CHAR          PIC X(01) OCCURS 16 TIMES.
000910     05  FILLER                  PIC X(16).
000920
000930*-----------------------------------------------------------------
000940 LINKAGE                     SECTION.
000950*-----------------------------------------------------------------
000960 01  LINK-PARAMETERS.
000970     05  LS-RUN-DATE             PIC 9(08).
000980     05  LS-SEQUENCE-NO          PIC 9(07) COMP.
000990     05  LS-GENERATED-ID         PIC X(36).
001000
001010******************************************************************
001020 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
001030*-----------------------------------------------------------------
001040* MAIN PROCEDURE
001050*-----------------------------------------------------------------
001060 100-GENERATE-TRANSFER-ID.
001070     PERFORM 200-BUILD-TRANSFER-ID.
001080     MOVE SPACES TO LS-GENERATED-ID.
001090     STRING  WS-ID-PREFIX    DELIMITED BY SIZE
001100             WS-ID-HEX       DELIMITED BY SIZE
001110             INTO LS-GENERATED-ID.
001120
001130     EXIT    PROGRAM.
001140
001150*-----------------------------------------------------------------
001160* LOAD THE 16 SOURCE DIGITS FROM THE RUN DATE AND SEQUENCE
001170* NUMBER PASSED IN, THEN DERIVE ONE HEX CHARACTER PER DIGIT.
001180*-----------------------------------------------------------------
001190 200-BUILD-TRANSFER-ID.
001200     MOVE LS-RUN-DATE        TO WS-SOURCE-RUN-DATE.
001210     MOVE LS-SEQUENCE-NO     TO WS-SOURCE-SEQUENCE-NO.
001220     MOVE ZERO               TO WS-SOURCE-PAD-DIGIT.
001230     PERFORM 300-DERIVE-HEX-CHAR
001240             VARYING WS-DIGIT-IDX FROM 1 BY 1
001250             UNTIL   WS-DIGIT-IDX > 16.
001260
001270*-----------------------------------------------------------------
001280* WEIGHT EACH SOURCE DIGIT BY ITS POSITION AND REDUCE MODULO 16
001290* WITH DIVIDE ... REMAINDER SO THE SAME INPUT ALWAYS PRODUCES
001300* THE SAME HEX CHARACTER - NO RANDOM, NO LIBRARY FUNCTION.        CR-0488 
001310*-----------------------------------------------------------------
001320 300-DERIVE-HEX-CHAR.
001330     COMPUTE WS-WEIGHTED-VALUE =
001340             (WS-SOURCE-DIGIT(WS-DIGIT-IDX) * WS-DIGIT-IDX)
001350             + WS-DIGIT-IDX.
001360     DIVIDE  WS-WEIGHTED-VALUE BY 16
001370             GIVING WS-QUOTIENT REMAINDER WS-REMAINDER.
001380     ADD     1 TO WS-REMAINDER GIVING WS-HEX-INDEX.
001390     MOVE    WS-HEX-CHAR(WS-HEX-INDEX)
001400                          TO WS-ID-HEX-CHAR(WS-DIGIT-IDX).
